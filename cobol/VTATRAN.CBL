000100******************************************************************
000200*              C O P Y L I B   V T A T R A N
000300*    LAYOUT DEL REGISTRO DE TRANSACCION DE VENTAS (TRANSFILE)
000400*    LONGITUD FIJA DE 54 POSICIONES, ORDENADO POR DEPARTAMENTO
000500******************************************************************
000600* 11/08/87  JR    228871  VERSION INICIAL DEL LAYOUT.            *
000700* 02/05/91  JR    229940  SE AGREGA REDEFINES DE FECHA AAAA/MM/DD*
000800*                         PARA VALIDACION DE MES Y DIA.          *
000900******************************************************************
001000 01  REG-TRANSACCION.
001100     05  TRN-DEPT-CODE                   PIC X(04).
001200     05  TRN-ITEM-ID                     PIC X(08).
001300     05  TRN-ITEM-DESC                   PIC X(20).
001400     05  TRN-TRANS-DATE                  PIC 9(08).
001500*    REDEFINES DE TRN-TRANS-DATE PARA VALIDAR MES Y DIA SIN
001600*    PARTIR EL CAMPO ORIGINAL (AAAA/MM/DD).
001700     05  TRN-TRANS-DATE-AMD REDEFINES TRN-TRANS-DATE.
001800         10  TRN-TD-ANIO                 PIC 9(04).
001900         10  TRN-TD-MES                  PIC 9(02).
002000         10  TRN-TD-DIA                  PIC 9(02).
002100     05  TRN-QUANTITY                    PIC 9(05).
002200     05  TRN-UNIT-PRICE                  PIC 9(05)V99.
002300     05  FILLER                          PIC X(02).
