000100******************************************************************
000200* FECHA       : 11/08/1987                                      *
000300* PROGRAMADOR : J. REYES (JR)                                   *
000400* APLICACION  : VENTAS/REPORTERIA DEPARTAMENTAL                 *
000500* PROGRAMA    : VTAR1000                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LEE EL ARCHIVO DE TRANSACCIONES DE VENTAS        *
000800*             : (ORDENADO POR DEPARTAMENTO), VALIDA CADA         *
000900*             : REGISTRO, CALCULA EL IMPORTE EXTENDIDO, ACUMULA  *
001000*             : CONTADORES Y TOTALES POR DEPARTAMENTO Y          *
001100*             : GENERALES, E IMPRIME EL REPORTE COLUMNAR CON     *
001200*             : RUPTURA DE CONTROL POR DEPARTAMENTO              *
001300* ARCHIVOS    : TRANSFILE=E, REPORTFILE=S, SUMMARYFILE=S,        *
001400*             : ERRORFILE=S                                     *
001500* ACCION (ES) : P=PROCESO BATCH UNICO                            *
001600* PROGRAMA(S) : NO APLICA                                       *
001700* CANAL       : BATCH NOCTURNO                                  *
001800* INSTALADO   : DD/MM/AAAA                                      *
001900* BPM/RATIONAL: 228871                                          *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    VTAR1000.
002300 AUTHOR.        J. REYES.
002400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
002500 DATE-WRITTEN.  11/08/87.
002600 DATE-COMPILED.
002700 SECURITY.      CONFIDENCIAL - USO INTERNO.
002800******************************************************************
002900*                     B I T A C O R A   D E   C A M B I O S
003000******************************************************************
003100* 11/08/87  JR      VERSION INICIAL DEL PROGRAMA DE VENTAS.         228871
003200* 03/02/88  JR      SE AJUSTA VALIDACION DEL CODIGO DE ITEM.        228902
003300* 19/11/89  MCR     SE AGREGA ARCHIVO DE RECHAZOS (ERRORFILE).      229015
003400* 22/04/91  JR      SE AGREGA REDEFINES PARA VALIDAR FECHA EN       229940
003500*                   AAAA/MM/DD SIN PARTIR TRN-TRANS-DATE.           229940
003600* 14/01/93  HRL     CORRECCION DE REDONDEO EN EL IMPORTE            230188
003700*                   EXTENDIDO (ROUNDED HALF-UP).                    230188
003800* 02/09/94  JR      SE AGREGA CONTROL DE SALTO DE PAGINA (55        230410
003900*                   LINEAS POR PAGINA).                             230410
004000* 30/06/96  MCR     AJUSTE DE FORMATO DE LA LINEA DE SUBTOTAL       230777
004100*                   POR DEPARTAMENTO.                               230777
004200* 14/09/98  JR      AJUSTE Y2K: SE REVISA EL CAMPO TRN-TRANS-       231056
004300*                   DATE DEL TRANSFILE, SIN CAMBIO DE LAYOUT.       231056
004400* 11/01/99  JR      VERIFICACION FINAL DEL PROYECTO Y2K SOBRE       231059
004500*                   ESTE PROGRAMA. SIN HALLAZGOS.                   231059
004600* 25/05/00  HRL     SE AGREGA LINEA DE REGISTROS RECHAZADOS AL      231400
004700*                   PIE DEL REPORTE.                                231400
004800* 08/03/02  MCR     SE AJUSTA EL ENCABEZADO DE PAGINA DEL           231850
004900*                   REPORTE (NUMERO DE PAGINA).                     231850
005000* 17/10/03  JR      SE AGREGA DESPLIEGUE DE ESTADISTICAS A          232010
005100*                   CONSOLA AL FINALIZAR EL PROCESO.                232010
005200* 05/02/04  JR      SE QUITA EL MNEMONICO DE SALTO DE HOJA DE       232150
005300*                   SPECIAL-NAMES (NO ES IDIOMA DE ESTA             232150
005400*                   INSTALACION); SE USA ADVANCING PAGE. SE         232150
005500*                   DEJA CURRENCY SIGN IS "Q" EN SPECIAL-NAMES.     232150
005600* 18/04/04  JR      LAS LINEAS DE GRAND TOTAL Y RECORDS             232200
005700*                   REJECTED AHORA VERIFICAN SALTO DE PAGINA        232200
005800*                   ANTES DE ESCRIBIRSE, IGUAL QUE EL DETALLE Y     232200
005900*                   EL SUBTOTAL DE DEPARTAMENTO.                    232200
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
006500*    19/11/89 MCR - LOS CUATRO ARCHIVOS DE ESTE PROGRAMA SE
006600*    MANEJAN CON ORGANIZATION SEQUENTIAL Y CADA UNO CON SU
006700*    PROPIA VARIABLE DE FILE STATUS (FS-TRANSFILE, FS-REPORTFILE,
006800*    FS-SUMMARYFILE, FS-ERRORFILE) EN WORKING-STORAGE, IGUAL QUE
006900*    EN EEDR3004. NO SE USA CALL 'DEBD1R00' PARA DIAGNOSTICO DE
007000*    FILE STATUS PORQUE EEDR3004, EL PROGRAMA DEL QUE SE TOMO
007100*    ESTA ESTRUCTURA, TAMPOCO LO USA; SE SIGUE EL MISMO PATRON
007200*    SIMPLE DE FS-XXXXX + DISPLAY UPON CONSOLE EN 110-ABRIR-
007300*    ARCHIVOS. TICKET 229015.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT TRANSFILE   ASSIGN TO TRANSFILE
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS FS-TRANSFILE.
007900*    REPORTFILE, SUMMARYFILE Y ERRORFILE SE ABREN OUTPUT (NO
008000*    EXTEND); CADA CORRIDA DEL BATCH GENERA SUS PROPIOS TRES
008100*    ARCHIVOS DE SALIDA DESDE CERO.
008200     SELECT REPORTFILE  ASSIGN TO REPORTFILE
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS  IS FS-REPORTFILE.
008500     SELECT SUMMARYFILE ASSIGN TO SUMMARYFILE
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS FS-SUMMARYFILE.
008800     SELECT ERRORFILE   ASSIGN TO ERRORFILE
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS  IS FS-ERRORFILE.
009100 DATA DIVISION.
009200 FILE SECTION.
009300*                    ARCHIVO DE TRANSACCIONES (ENTRADA)
009400*    ESTE ARCHIVO LLEGA YA ORDENADO POR DEPT-CODE DESDE EL
009500*    SISTEMA DE CAPTURA DE VENTAS (JOB ANTERIOR EN EL BATCH
009600*    NOCTURNO); VTAR1000 NO VUELVE A ORDENARLO. SI EL ORDEN
009700*    LLEGARA ROTO, LA RUPTURA DE CONTROL DE 230-VERIFICAR-
009800*    RUPTURA PRODUCIRIA MAS DE UN SUBTOTAL POR DEPARTAMENTO.
009900 FD  TRANSFILE
010000     LABEL RECORDS STANDARD.
010100     COPY VTATRAN.
010200*                    ARCHIVO DE REPORTE IMPRESO (SALIDA)
010300 FD  REPORTFILE
010400     LABEL RECORDS OMITTED.
010500 01  REG-REPORTFILE                      PIC X(80).
010600*                    ARCHIVO RESUMEN POR DEPARTAMENTO (SALIDA)
010700 FD  SUMMARYFILE
010800     LABEL RECORDS STANDARD.
010900     COPY VTARESU.
011000*                    ARCHIVO DE REGISTROS RECHAZADOS (SALIDA)
011100 FD  ERRORFILE
011200     LABEL RECORDS STANDARD.
011300     COPY VTAERRO.
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*              VARIABLES DE FILE STATUS                         *
011700******************************************************************
011800*    UNA VARIABLE DE FILE STATUS POR ARCHIVO, PIC 9(02), COMO EN
011900*    TODOS LOS PROGRAMAS BATCH DE ESTA INSTALACION. SE REVISAN
012000*    EN 110-ABRIR-ARCHIVOS DESPUES DEL OPEN Y EN 900-CERRAR-
012100*    ARCHIVOS NO SE VUELVEN A REVISAR PORQUE UN ERROR AL CERRAR
012200*    NO AMERITA ABORTAR UN PROCESO QUE YA TERMINO SU TRABAJO.
012300 01  FS-TRANSFILE                        PIC 9(02) VALUE ZEROS.
012400 01  FS-REPORTFILE                       PIC 9(02) VALUE ZEROS.
012500 01  FS-SUMMARYFILE                      PIC 9(02) VALUE ZEROS.
012600 01  FS-ERRORFILE                        PIC 9(02) VALUE ZEROS.
012700******************************************************************
012800*              INTERRUPTORES Y CONTADORES DE CONTROL            *
012900******************************************************************
013000*    WKS-FIN-TRANSFILE CONTROLA EL CICLO DE LECTURA; WKS-PRIMER-
013100*    REGISTRO EVITA DISPARAR LA RUPTURA DE CONTROL ANTES DE LEER
013200*    EL PRIMER REGISTRO VALIDO; WKS-REGISTRO-VALIDO ES LA BANDERA
013300*    QUE LLENA 210-VALIDAR-REGISTRO Y QUE 205-LEER-Y-PROCESAR
013400*    REVISA PARA DECIDIR SI ACUMULA E IMPRIME EL REGISTRO. LOS
013500*    CONTADORES SON TODOS COMP PORQUE SOLO SE USAN EN ARITMETICA
013600*    Y DESPLIEGUE, NUNCA SE IMPRIMEN DIRECTAMENTE DESDE AQUI.
013700 77  WKS-FIN-TRANSFILE                   PIC X(01) VALUE "N".
013800     88  TRANSFILE-FIN                             VALUE "S".
013900*    WKS-PRIMER-REGISTRO ARRANCA EN "S" PORQUE AL INICIO DEL
014000*    PROGRAMA TODAVIA NO SE HA LEIDO NINGUN REGISTRO VALIDO.
014100 77  WKS-PRIMER-REGISTRO                 PIC X(01) VALUE "S".
014200     88  ES-PRIMER-REGISTRO                         VALUE "S".
014300 77  WKS-REGISTRO-VALIDO                 PIC X(01) VALUE "S".
014400     88  REGISTRO-ES-VALIDO                         VALUE "S".
014500     88  REGISTRO-ES-INVALIDO                       VALUE "N".
014600 77  WKS-LECTURAS-TOTALES                PIC 9(06) COMP VALUE ZERO.
014700 77  WKS-ACEPTADOS                       PIC 9(06) COMP VALUE ZERO.
014800 77  WKS-RECHAZOS                        PIC 9(06) COMP VALUE ZERO.
014900 77  WKS-CONT-DEPTO                      PIC 9(06) COMP VALUE ZERO.
015000 77  WKS-PAGINA                          PIC 9(04) COMP VALUE ZERO.
015100 77  WKS-LINEAS-PAGINA                   PIC 9(04) COMP VALUE ZERO.
015200 77  WKS-MAX-LINEAS                      PIC 9(04) COMP VALUE 55.
015300*    WKS-MAX-LINEAS SE DEJA COMO 77-LEVEL CON VALUE 55 EN LUGAR
015400*    DE LITERAL FIJO EN EL IF DE 295-VERIFICAR-SALTO-PAGINA,
015500*    PARA QUE SI ALGUN DIA CAMBIA EL FORMULARIO DE LA
015600*    IMPRESORA SOLO HAYA QUE TOCAR ESTE VALOR.
015700 77  WKS-DEPT-ANTERIOR                   PIC X(04) VALUE SPACES.
015800******************************************************************
015900*              ACUMULADORES DE IMPORTES (ZONADO, SIN COMP-3)    *
016000******************************************************************
016100*    ESTOS CAMPOS SE DEJAN EN DISPLAY ZONADO (NO COMP-3) PORQUE
016200*    ASI SE MANEJA EL DINERO EN TODOS LOS PROGRAMAS DE ESTA
016300*    INSTALACION; SE MUEVEN DIRECTO A LOS CAMPOS EDITADOS
016400*    ZZZ,ZZZ,ZZ9.99 DE LAS DISTINTAS LINEAS DE IMPRESION SIN
016500*    NECESIDAD DE DESEMPACAR.
016600 77  WKS-IMPORTE-EXTENDIDO               PIC 9(09)V99 VALUE ZERO.
016700 77  WKS-TOTAL-DEPTO                     PIC 9(09)V99 VALUE ZERO.
016800 77  WKS-TOTAL-GENERAL                   PIC 9(09)V99 VALUE ZERO.
016900 77  WKS-PROMEDIO-DEPTO                  PIC 9(09)V99 VALUE ZERO.
017000******************************************************************
017100*              LITERAL DE ENCABEZADO DE COLUMNAS (LINEA 3)      *
017200******************************************************************
017300*    ESTE LITERAL SE ARMA A MANO, COLUMNA POR COLUMNA, PARA QUE
017400*    CAIGA EXACTO ARRIBA DE CADA CAMPO DE LA LINEA DE DETALLE
017500*    (WKS-LINEA-DETALLE MAS ABAJO); SI SE CAMBIA UNA POSICION
017600*    DE UN CAMPO DE DETALLE HAY QUE AJUSTAR ESTE LITERAL EN LA
017700*    MISMA COLUMNA.
017800 01  WKS-LIT-ENCABEZADO-COLUMNAS         PIC X(80) VALUE
017900     "DEPT  ITEM-ID   DESCRIPTION           DATE        QTY     UN
018000-    "IT-PR   AMOUNT      ".
018100******************************************************************
018200*              AREA DE TRABAJO DEL RENGLON DE IMPRESION         *
018300*       (REUTILIZADA COMO LAS DISTINTAS LINEAS DEL REPORTE,      *
018400*        IGUAL QUE LAS VISTAS ALTERNAS DE UN CAMPO DE FECHA)     *
018500******************************************************************
018600 01  WKS-LINEA-TRABAJO                   PIC X(80).
018700*
018800*    VISTA: ENCABEZADO DE PAGINA, LINEA 1
018900*    (SOLO SE USA PARA LA LINEA 1; LAS LINEAS 2-4 DEL
019000*    ENCABEZADO -EN BLANCO, DE COLUMNAS Y EN BLANCO- SE
019100*    ARMAN DIRECTO SOBRE WKS-LINEA-TRABAJO EN 290-IMPRIMIR-
019200*    ENCABEZADO, SIN NECESITAR UNA VISTA PROPIA)
019300 01  WKS-LINEA-ENCABEZADO1 REDEFINES WKS-LINEA-TRABAJO.
019400     05  FILLER                          PIC X(28).
019500     05  ENC1-TITULO                     PIC X(24).
019600     05  FILLER                          PIC X(18).
019700     05  ENC1-PAGE-LIT                    PIC X(04).
019800     05  FILLER                          PIC X(01).
019900     05  ENC1-PAGE-NUM                    PIC 9(04).
020000     05  FILLER                          PIC X(01).
020100*
020200*    VISTA: LINEA DE DETALLE
020300 01  WKS-LINEA-DETALLE REDEFINES WKS-LINEA-TRABAJO.
020400     05  DET-DEPT-CODE                   PIC X(04).
020500     05  FILLER                          PIC X(02).
020600     05  DET-ITEM-ID                     PIC X(08).
020700     05  FILLER                          PIC X(02).
020800     05  DET-ITEM-DESC                   PIC X(20).
020900     05  FILLER                          PIC X(02).
021000     05  DET-TRANS-DATE                  PIC X(10).
021100     05  FILLER                          PIC X(02).
021200     05  DET-QUANTITY                    PIC ZZ,ZZ9.
021300     05  FILLER                          PIC X(02).
021400     05  DET-UNIT-PRICE                  PIC ZZ,ZZ9.99.
021500     05  FILLER                          PIC X(01).
021600     05  DET-AMOUNT                      PIC Z,ZZZ,ZZ9.99.
021700*
021800*    VISTA: LINEA DE SUBTOTAL POR DEPARTAMENTO
021900*    LAS COLUMNAS STD-COUNT/STD-AMOUNT QUEDAN EN LA MISMA
022000*    POSICION QUE GT-COUNT/GT-AMOUNT DE LA VISTA DE GRAN TOTAL
022100*    MAS ABAJO, A PROPOSITO (VER TICKET 230777).
022200 01  WKS-LINEA-SUBTOT-DEPTO REDEFINES WKS-LINEA-TRABAJO.
022300     05  FILLER                          PIC X(02).
022400     05  STD-LIT1                        PIC X(15).
022500     05  STD-DEPT-CODE                   PIC X(04).
022600     05  FILLER                          PIC X(04).
022700     05  STD-LIT2                        PIC X(06).
022800     05  STD-COUNT                       PIC ZZZ,ZZ9.
022900     05  FILLER                          PIC X(12).
023000     05  STD-LIT3                        PIC X(07).
023100     05  STD-AMOUNT                      PIC ZZZ,ZZZ,ZZ9.99.
023200     05  FILLER                          PIC X(09).
023300*
023400*    VISTA: LINEA DE GRAN TOTAL
023500*    GT-COUNT ES WKS-ACEPTADOS (NO WKS-LECTURAS-TOTALES); EL
023600*    GRAN TOTAL DE REGISTROS ES SOLO SOBRE LO ACEPTADO, LOS
023700*    RECHAZADOS SE CUENTAN APARTE EN LA LINEA SIGUIENTE.
023800 01  WKS-LINEA-TOTAL-GENERAL REDEFINES WKS-LINEA-TRABAJO.
023900     05  FILLER                          PIC X(02).
024000     05  GT-LIT1                         PIC X(15).
024100     05  FILLER                          PIC X(08).
024200     05  GT-LIT2                         PIC X(06).
024300     05  GT-COUNT                        PIC ZZZ,ZZ9.
024400     05  FILLER                          PIC X(12).
024500     05  GT-LIT3                         PIC X(07).
024600     05  GT-AMOUNT                       PIC ZZZ,ZZZ,ZZ9.99.
024700     05  FILLER                          PIC X(09).
024800*
024900*    VISTA: LINEA DE REGISTROS RECHAZADOS
025000*    25/05/00 HRL - ESTA VISTA SE AGREGA JUNTO CON LA LINEA
025100*    "RECORDS REJECTED" DE 270-TOTALES-GENERALES; NO EXISTIA
025200*    ANTES DE ESE CAMBIO. TICKET 231400.
025300 01  WKS-LINEA-RECHAZADOS REDEFINES WKS-LINEA-TRABAJO.
025400     05  FILLER                          PIC X(02).
025500     05  RJ-LIT1                         PIC X(16).
025600     05  FILLER                          PIC X(07).
025700     05  RJ-LIT2                         PIC X(06).
025800     05  RJ-COUNT                        PIC ZZZ,ZZ9.
025900     05  FILLER                          PIC X(42).
026000*
026100 PROCEDURE DIVISION.
026200******************************************************************
026300*    100-MAIN-PROCESO  -  SECCION DE CONTROL PRINCIPAL           *
026400******************************************************************
026500 100-MAIN-PROCESO SECTION.
026600*    ESTA SECCION NO HACE MAS QUE ENCADENAR, EN ORDEN, LAS
026700*    SECCIONES DE APERTURA, PROCESO, RUPTURA FINAL, TOTALES,
026800*    ESTADISTICAS Y CIERRE. SE DEJA ASI, SIN LOGICA PROPIA,
026900*    PARA QUE CUALQUIER PROGRAMADOR QUE ABRA EL PROGRAMA VEA
027000*    DE UN SOLO VISTAZO TODA LA SECUENCIA DEL BATCH.
027100     PERFORM 110-ABRIR-ARCHIVOS
027200     PERFORM 200-PROCESAR-TRANSACCIONES
027300     PERFORM 260-RUPTURA-FINAL
027400     PERFORM 270-TOTALES-GENERALES
027500     PERFORM 280-ESTADISTICAS
027600     PERFORM 900-CERRAR-ARCHIVOS
027700     STOP RUN.
027800 100-MAIN-PROCESO-E. EXIT.
027900*
028000******************************************************************
028100*    110-ABRIR-ARCHIVOS  -  APERTURA DE LOS CUATRO ARCHIVOS       *
028200******************************************************************
028300 110-ABRIR-ARCHIVOS SECTION.
028400*    SE ABREN LOS CUATRO ARCHIVOS ANTES DE LEER EL PRIMER
028500*    REGISTRO. EL FILE STATUS 97 (WARNING, ARCHIVO EXTENDIDO)
028600*    NO ES ERROR REAL, ASI QUE SE FORZA A CERO PARA QUE LA
028700*    PRUEBA DE "NOT = 0" DE MAS ABAJO NO ABORTE EL PROCESO POR
028800*    UNA CONDICION QUE NO AFECTA EL RESULTADO DEL BATCH.
028900*    CUALQUIER OTRO FILE STATUS DISTINTO DE CERO SI DETIENE EL
029000*    PROGRAMA CON RETURN-CODE 91, PARA QUE EL JCL/SCHEDULER LO
029100*    MARQUE COMO ABEND.
029200     OPEN INPUT  TRANSFILE
029300     OPEN OUTPUT REPORTFILE
029400     OPEN OUTPUT SUMMARYFILE
029500     OPEN OUTPUT ERRORFILE
029600     IF FS-TRANSFILE  = 97 MOVE ZEROS TO FS-TRANSFILE  END-IF
029700     IF FS-REPORTFILE = 97 MOVE ZEROS TO FS-REPORTFILE END-IF
029800     IF FS-SUMMARYFILE = 97 MOVE ZEROS TO FS-SUMMARYFILE END-IF
029900     IF FS-ERRORFILE  = 97 MOVE ZEROS TO FS-ERRORFILE  END-IF
030000     IF FS-TRANSFILE  NOT = 0 OR FS-REPORTFILE  NOT = 0 OR
030100        FS-SUMMARYFILE NOT = 0 OR FS-ERRORFILE   NOT = 0
030200        DISPLAY "================================================="
030300                UPON CONSOLE
030400        DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE VTAR1000"
030500                UPON CONSOLE
030600        DISPLAY " FS-TRANSFILE   : (" FS-TRANSFILE   ")"
030700                UPON CONSOLE
030800        DISPLAY " FS-REPORTFILE  : (" FS-REPORTFILE  ")"
030900                UPON CONSOLE
031000        DISPLAY " FS-SUMMARYFILE : (" FS-SUMMARYFILE ")"
031100                UPON CONSOLE
031200        DISPLAY " FS-ERRORFILE   : (" FS-ERRORFILE   ")"
031300                UPON CONSOLE
031400        DISPLAY "================================================="
031500                UPON CONSOLE
031600        MOVE 91 TO RETURN-CODE
031700        STOP RUN
031800     END-IF
031900     PERFORM 290-IMPRIMIR-ENCABEZADO.
032000 110-ABRIR-ARCHIVOS-E. EXIT.
032100*
032200******************************************************************
032300*    200-PROCESAR-TRANSACCIONES  -  CICLO PRINCIPAL DE LECTURA   *
032400*    (REPORT BUILDER: LEER / VALIDAR / CALCULAR / RUPTURA /      *
032500*    IMPRIMIR, UN REGISTRO A LA VEZ, EN EL ORDEN DE ENTRADA)     *
032600******************************************************************
032700 200-PROCESAR-TRANSACCIONES SECTION.
032800*    EL PRIMER READ SE HACE AQUI, ANTES DEL PERFORM ... UNTIL,
032900*    PARA QUE UN TRANSFILE VACIO NUNCA ENTRE A 205-LEER-Y-
033000*    PROCESAR; EL SEGUNDO READ DE CADA VUELTA VIVE DENTRO DE
033100*    205-LEER-Y-PROCESAR. ESTA ES LA MISMA TECNICA QUE USA
033200*    EEDR3004 PARA EVITAR EL "READ AFTER AT END" Y NO SE USA
033300*    PERFORM ... END-PERFORM EN LINEA PORQUE ASI NO SE HACE EN
033400*    ESTA INSTALACION.
033500     READ TRANSFILE
033600          AT END SET TRANSFILE-FIN TO TRUE
033700     END-READ
033800     PERFORM 205-LEER-Y-PROCESAR THRU 205-LEER-Y-PROCESAR-E
033900        UNTIL TRANSFILE-FIN.
034000 200-PROCESAR-TRANSACCIONES-E. EXIT.
034100*
034200******************************************************************
034300*    205-LEER-Y-PROCESAR  -  UN REGISTRO POR PASADA; EJECUTADA   *
034400*    POR PERFORM ... THRU ... UNTIL DESDE LA SECCION ANTERIOR    *
034500******************************************************************
034600 205-LEER-Y-PROCESAR SECTION.
034700*    UNA PASADA DE ESTA SECCION ES UN REGISTRO DE ENTRADA. EL
034800*    ORDEN ES FIJO: VALIDAR, Y SOLO SI EL REGISTRO ES VALIDO,
034900*    CALCULAR EL IMPORTE, REVISAR RUPTURA DE DEPARTAMENTO,
035000*    ACUMULAR CONTADORES/TOTALES E IMPRIMIR EL DETALLE. UN
035100*    REGISTRO RECHAZADO NO ACUMULA NI SE IMPRIME EN EL REPORTE,
035200*    SOLO SE ESCRIBE AL ERRORFILE DENTRO DE 215-ESCRIBIR-ERROR.
035300*    EL READ DE FIN DE VUELTA VA AL FINAL, DESPUES DE PROCESAR
035400*    EL REGISTRO ACTUAL.
035500     ADD 1 TO WKS-LECTURAS-TOTALES
035600     PERFORM 210-VALIDAR-REGISTRO
035700     IF REGISTRO-ES-VALIDO
035800        ADD 1 TO WKS-ACEPTADOS
035900        PERFORM 220-CALCULAR-IMPORTE
036000        PERFORM 230-VERIFICAR-RUPTURA
036100        ADD 1 TO WKS-CONT-DEPTO
036200        ADD WKS-IMPORTE-EXTENDIDO TO WKS-TOTAL-DEPTO
036300        ADD WKS-IMPORTE-EXTENDIDO TO WKS-TOTAL-GENERAL
036400        PERFORM 240-IMPRIMIR-DETALLE
036500     END-IF
036600     READ TRANSFILE
036700          AT END SET TRANSFILE-FIN TO TRUE
036800     END-READ.
036900 205-LEER-Y-PROCESAR-E. EXIT.
037000*
037100******************************************************************
037200*    210-VALIDAR-REGISTRO  -  RECORD VALIDATOR                   *
037300*    SE EVALUAN LAS REGLAS EN ORDEN Y SE RECHAZA EN LA PRIMERA    *
037400*    QUE FALLE (DEPT, ITEM, DATE, QTY, PRIC)                      *
037500******************************************************************
037600 210-VALIDAR-REGISTRO SECTION.
037700*    LAS CINCO REGLAS SE EVALUAN EN ESTE ORDEN FIJO: DEPT-CODE,
037800*    ITEM-ID, TRANS-DATE, QUANTITY Y UNIT-PRICE; LA PRIMERA
037900*    REGLA QUE FALLE ES LA QUE SE GRABA EN ERR-REASON-CODE, NO
038000*    SE SIGUEN EVALUANDO LAS DEMAS (EVALUATE TRUE SALE EN LA
038100*    PRIMERA WHEN VERDADERA).
038200*    03/02/88 JR - SE AJUSTA LA VALIDACION DEL CODIGO DE
038300*    ITEM PORQUE LLEGABAN TRANSACCIONES CON EL CAMPO EN
038400*    BLANCO DESDE EL SISTEMA DE CAPTURA Y SE CONTABILIZABAN
038500*    COMO VENTA VALIDA. TICKET 228902.
038600     SET REGISTRO-ES-VALIDO TO TRUE
038700     EVALUATE TRUE
038800        WHEN TRN-DEPT-CODE = SPACES
038900             MOVE "DEPT" TO ERR-REASON-CODE
039000             PERFORM 215-ESCRIBIR-ERROR
039100        WHEN TRN-ITEM-ID = SPACES
039200             MOVE "ITEM" TO ERR-REASON-CODE
039300             PERFORM 215-ESCRIBIR-ERROR
039400        WHEN TRN-TRANS-DATE NOT NUMERIC
039500          OR TRN-TD-MES < 1 OR TRN-TD-MES > 12
039600          OR TRN-TD-DIA < 1 OR TRN-TD-DIA > 31
039700             MOVE "DATE" TO ERR-REASON-CODE
039800             PERFORM 215-ESCRIBIR-ERROR
039900        WHEN TRN-QUANTITY NOT NUMERIC OR TRN-QUANTITY NOT > 0
040000             MOVE "QTY " TO ERR-REASON-CODE
040100             PERFORM 215-ESCRIBIR-ERROR
040200        WHEN TRN-UNIT-PRICE NOT NUMERIC OR TRN-UNIT-PRICE NOT > 0
040300             MOVE "PRIC" TO ERR-REASON-CODE
040400             PERFORM 215-ESCRIBIR-ERROR
040500     END-EVALUATE.
040600 210-VALIDAR-REGISTRO-E. EXIT.
040700*
040800******************************************************************
040900*    215-ESCRIBIR-ERROR  -  ESCRITURA AL ARCHIVO DE RECHAZOS     *
041000******************************************************************
041100 215-ESCRIBIR-ERROR SECTION.
041200*    19/11/89 MCR - SE GRABA LA IMAGEN COMPLETA DEL REGISTRO
041300*    RECHAZADO (ERR-INPUT-IMAGE) JUNTO CON EL CODIGO DE MOTIVO
041400*    (ERR-REASON-CODE) PARA QUE EL AREA DE CAPTURA PUEDA
041500*    CORREGIR Y REENVIAR LA TRANSACCION EN EL SIGUIENTE CORRIDO
041600*    SIN TENER QUE PEDIR EL DOCUMENTO FUENTE OTRA VEZ. TICKET
041700*    229015.
041800     SET REGISTRO-ES-INVALIDO TO TRUE
041900     MOVE REG-TRANSACCION TO ERR-INPUT-IMAGE
042000     WRITE REG-ERROR
042100     ADD 1 TO WKS-RECHAZOS.
042200 215-ESCRIBIR-ERROR-E. EXIT.
042300*
042400******************************************************************
042500*    220-CALCULAR-IMPORTE  -  IMPORTE EXTENDIDO = CANTIDAD *      *
042600*    PRECIO UNITARIO, REDONDEADO A 2 DECIMALES (HALF-UP)         *
042700******************************************************************
042800 220-CALCULAR-IMPORTE SECTION.
042900*    ESTA SECCION SOLO SE EJECUTA SOBRE REGISTROS YA VALIDADOS
043000*    (210-VALIDAR-REGISTRO LOS MARCO COMO REGISTRO-ES-VALIDO),
043100*    ASI QUE TRN-QUANTITY Y TRN-UNIT-PRICE YA SE SABEN
043200*    NUMERICOS Y MAYORES QUE CERO; NO HACE FALTA REVALIDARLOS
043300*    AQUI.
043400*    14/01/93 HRL - EL IMPORTE SE REDONDEA AL CENTAVO MAS
043500*    CERCANO (ROUNDED = HALF-UP). ANTES TRUNCABA Y EL
043600*    SUBTOTAL DE DEPARTAMENTO NO CUADRABA CONTRA EL
043700*    REPORTE MANUAL DE CONTABILIDAD. VER TICKET 230188.
043800     COMPUTE WKS-IMPORTE-EXTENDIDO ROUNDED =
043900             TRN-QUANTITY * TRN-UNIT-PRICE.
044000 220-CALCULAR-IMPORTE-E. EXIT.
044100*
044200******************************************************************
044300*    230-VERIFICAR-RUPTURA  -  DETECTA CAMBIO DE DEPARTAMENTO     *
044400*    Y DISPARA LA RUPTURA DE CONTROL SOBRE EL DEPARTAMENTO        *
044500*    ANTERIOR ANTES DE ACUMULAR EL REGISTRO ACTUAL                *
044600******************************************************************
044700 230-VERIFICAR-RUPTURA SECTION.
044800*    EL PRIMER REGISTRO VALIDO DEL ARCHIVO NUNCA DISPARA
044900*    RUPTURA, SOLO FIJA WKS-DEPT-ANTERIOR; DE AHI EN ADELANTE,
045000*    CADA VEZ QUE EL DEPT-CODE DE LA TRANSACCION ACTUAL CAMBIA
045100*    CONTRA WKS-DEPT-ANTERIOR SE CIERRA EL DEPARTAMENTO VIEJO
045200*    (260-RUPTURA-DEPARTAMENTO) ANTES DE ACUMULAR EL REGISTRO
045300*    NUEVO EN EL DEPARTAMENTO QUE RECIEN EMPIEZA.
045400     IF ES-PRIMER-REGISTRO
045500        MOVE TRN-DEPT-CODE TO WKS-DEPT-ANTERIOR
045600        MOVE "N"           TO WKS-PRIMER-REGISTRO
045700     ELSE
045800        IF TRN-DEPT-CODE NOT = WKS-DEPT-ANTERIOR
045900           PERFORM 260-RUPTURA-DEPARTAMENTO
046000           MOVE TRN-DEPT-CODE TO WKS-DEPT-ANTERIOR
046100        END-IF
046200     END-IF.
046300 230-VERIFICAR-RUPTURA-E. EXIT.
046400*
046500******************************************************************
046600*    240-IMPRIMIR-DETALLE  -  ESCRITURA DE LA LINEA DE DETALLE   *
046700******************************************************************
046800 240-IMPRIMIR-DETALLE SECTION.
046900     PERFORM 295-VERIFICAR-SALTO-PAGINA
047000     MOVE SPACES            TO WKS-LINEA-TRABAJO
047100     MOVE TRN-DEPT-CODE     TO DET-DEPT-CODE
047200     MOVE TRN-ITEM-ID       TO DET-ITEM-ID
047300     MOVE TRN-ITEM-DESC     TO DET-ITEM-DESC
047400     STRING TRN-TD-ANIO "/" TRN-TD-MES "/" TRN-TD-DIA
047500            DELIMITED BY SIZE INTO DET-TRANS-DATE
047600     MOVE TRN-QUANTITY      TO DET-QUANTITY
047700     MOVE TRN-UNIT-PRICE    TO DET-UNIT-PRICE
047800     MOVE WKS-IMPORTE-EXTENDIDO TO DET-AMOUNT
047900     WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
048000           AFTER ADVANCING 1 LINE
048100     ADD 1 TO WKS-LINEAS-PAGINA.
048200 240-IMPRIMIR-DETALLE-E. EXIT.
048300*
048400******************************************************************
048500*    260-RUPTURA-DEPARTAMENTO  -  SUMMARY AGGREGATOR: CIERRA EL  *
048600*    DEPARTAMENTO ANTERIOR (SUBTOTAL IMPRESO + REGISTRO RESUMEN) *
048700*    Y REINICIA LOS ACUMULADORES DEL DEPARTAMENTO                *
048800******************************************************************
048900 260-RUPTURA-DEPARTAMENTO SECTION.
049000*    30/06/96 MCR - SE AJUSTA EL FORMATO DE ESTA LINEA DE
049100*    SUBTOTAL PARA QUE LAS COLUMNAS DE COUNT Y AMOUNT
049200*    QUEDEN ALINEADAS CON LA LINEA DE GRAN TOTAL DEL PIE
049300*    DEL REPORTE. TICKET 230777.
049400     IF WKS-CONT-DEPTO > 0
049500        COMPUTE WKS-PROMEDIO-DEPTO ROUNDED =
049600                WKS-TOTAL-DEPTO / WKS-CONT-DEPTO
049700     ELSE
049800        MOVE ZERO TO WKS-PROMEDIO-DEPTO
049900     END-IF
050000     PERFORM 295-VERIFICAR-SALTO-PAGINA
050100     MOVE SPACES TO WKS-LINEA-TRABAJO
050200     WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
050300           AFTER ADVANCING 1 LINE
050400     MOVE SPACES             TO WKS-LINEA-TRABAJO
050500     MOVE "TOTAL FOR DEPT "  TO STD-LIT1
050600     MOVE WKS-DEPT-ANTERIOR  TO STD-DEPT-CODE
050700     MOVE "COUNT "           TO STD-LIT2
050800     MOVE WKS-CONT-DEPTO     TO STD-COUNT
050900     MOVE "AMOUNT "          TO STD-LIT3
051000     MOVE WKS-TOTAL-DEPTO    TO STD-AMOUNT
051100     WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
051200           AFTER ADVANCING 1 LINE
051300     MOVE SPACES TO WKS-LINEA-TRABAJO
051400     WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
051500           AFTER ADVANCING 1 LINE
051600     ADD 3 TO WKS-LINEAS-PAGINA
051700     MOVE SPACES             TO REG-RESUMEN
051800     MOVE WKS-DEPT-ANTERIOR  TO RES-DEPT-CODE
051900     MOVE WKS-CONT-DEPTO     TO RES-REC-COUNT
052000     MOVE WKS-TOTAL-DEPTO    TO RES-TOTAL-AMOUNT
052100     MOVE WKS-PROMEDIO-DEPTO TO RES-AVG-AMOUNT
052200     WRITE REG-RESUMEN
052300     MOVE ZERO TO WKS-CONT-DEPTO
052400     MOVE ZERO TO WKS-TOTAL-DEPTO.
052500 260-RUPTURA-DEPARTAMENTO-E. EXIT.
052600*
052700******************************************************************
052800*    260-RUPTURA-FINAL  -  DISPARA LA ULTIMA RUPTURA AL LLEGAR   *
052900*    A FIN DE ARCHIVO, SOLO SI HUBO AL MENOS UN REGISTRO VALIDO  *
053000******************************************************************
053100 260-RUPTURA-FINAL SECTION.
053200*    AL LLEGAR A FIN DE ARCHIVO QUEDA PENDIENTE DE CERRAR EL
053300*    ULTIMO DEPARTAMENTO LEIDO, PORQUE 230-VERIFICAR-RUPTURA
053400*    SOLO DISPARA LA RUPTURA CUANDO CAMBIA EL DEPT-CODE Y EL
053500*    ULTIMO DEPARTAMENTO NUNCA CAMBIA DESPUES DE SI MISMO. LA
053600*    PRUEBA "IF NOT ES-PRIMER-REGISTRO" EVITA QUE UN TRANSFILE
053700*    SIN NINGUN REGISTRO VALIDO DISPARE UNA RUPTURA FALSA SOBRE
053800*    UN DEPARTAMENTO QUE NUNCA SE LLENO.
053900     IF NOT ES-PRIMER-REGISTRO
054000        PERFORM 260-RUPTURA-DEPARTAMENTO
054100     END-IF.
054200 260-RUPTURA-FINAL-E. EXIT.
054300*
054400******************************************************************
054500*    270-TOTALES-GENERALES  -  LINEA DE GRAN TOTAL Y LINEA DE    *
054600*    REGISTROS RECHAZADOS, AL PIE DEL REPORTE                   *
054700******************************************************************
054800 270-TOTALES-GENERALES SECTION.
054900*    25/05/00 HRL - SE AGREGA LA LINEA DE "RECORDS REJECTED"
055000*    AL PIE DEL REPORTE. AUDITORIA PIDIO PODER VER EL TOTAL
055100*    DE RECHAZOS SIN TENER QUE CONTAR REGISTROS EN EL
055200*    ERRORFILE. TICKET 231400.
055300*    18/04/04 JR - EL GRAND TOTAL Y EL RECORDS REJECTED SON,
055400*    PARA EFECTOS DE PAGINACION, DOS LINEAS DE TOTAL MAS; SE
055500*    LES APLICA EL MISMO CONTROL DE 55 LINEAS/PAGINA QUE A
055600*    LA LINEA DE DETALLE Y A LA LINEA DE SUBTOTAL, PUES SIN
055700*    ESTA VALIDACION PODIAN CAER DESPUES DEL RENGLON 55 DE
055800*    LA ULTIMA PAGINA SIN QUE SE REPITIERA EL ENCABEZADO.
055900*    TICKET 232200.
056000     PERFORM 295-VERIFICAR-SALTO-PAGINA
056100     MOVE SPACES            TO WKS-LINEA-TRABAJO
056200     MOVE "GRAND TOTAL"     TO GT-LIT1
056300     MOVE "COUNT "          TO GT-LIT2
056400     MOVE WKS-ACEPTADOS     TO GT-COUNT
056500     MOVE "AMOUNT "         TO GT-LIT3
056600     MOVE WKS-TOTAL-GENERAL TO GT-AMOUNT
056700     WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
056800           AFTER ADVANCING 1 LINE
056900     ADD 1 TO WKS-LINEAS-PAGINA
057000     PERFORM 295-VERIFICAR-SALTO-PAGINA
057100     MOVE SPACES              TO WKS-LINEA-TRABAJO
057200     MOVE "RECORDS REJECTED"  TO RJ-LIT1
057300     MOVE "COUNT "            TO RJ-LIT2
057400     MOVE WKS-RECHAZOS        TO RJ-COUNT
057500     WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
057600           AFTER ADVANCING 1 LINE
057700     ADD 1 TO WKS-LINEAS-PAGINA.
057800 270-TOTALES-GENERALES-E. EXIT.
057900*
058000******************************************************************
058100*    280-ESTADISTICAS  -  DESPLIEGUE DE ESTADISTICAS A CONSOLA   *
058200******************************************************************
058300 280-ESTADISTICAS SECTION.
058400*    17/10/03 JR - SE AGREGA ESTA SECCION PARA QUE EL OPERADOR
058500*    DEL BATCH NOCTURNO VEA DE INMEDIATO, EN LA CONSOLA DEL
058600*    JOB, CUANTOS REGISTROS SE LEYERON, CUANTOS SE ACEPTARON,
058700*    CUANTOS SE RECHAZARON Y CUANTAS PAGINAS SALIERON, SIN
058800*    TENER QUE ABRIR EL REPORTE IMPRESO PARA SABERLO. TICKET
058900*    232010.
059000     DISPLAY "**********************************************"
059100             UPON CONSOLE
059200     DISPLAY "*          ESTADISTICAS VTAR1000              *"
059300             UPON CONSOLE
059400     DISPLAY "**********************************************"
059500             UPON CONSOLE
059600     DISPLAY "  REGISTROS LEIDOS    : " WKS-LECTURAS-TOTALES
059700             UPON CONSOLE
059800     DISPLAY "  REGISTROS ACEPTADOS : " WKS-ACEPTADOS
059900             UPON CONSOLE
060000     DISPLAY "  REGISTROS RECHAZADOS: " WKS-RECHAZOS
060100             UPON CONSOLE
060200     DISPLAY "  PAGINAS IMPRESAS    : " WKS-PAGINA
060300             UPON CONSOLE
060400     DISPLAY "**********************************************"
060500             UPON CONSOLE.
060600 280-ESTADISTICAS-E. EXIT.
060700*
060800******************************************************************
060900*    290-IMPRIMIR-ENCABEZADO  -  ENCABEZADO DE PAGINA (LINEAS    *
061000*    1 A 4), REPETIDO EN CADA PAGINA NUEVA                      *
061100******************************************************************
061200 290-IMPRIMIR-ENCABEZADO SECTION.
061300*    08/03/02 MCR - SE AGREGA EL NUMERO DE PAGINA AL
061400*    ENCABEZADO. EL REPORTE ANTERIOR NO LO TRAIA Y A
061500*    DEPARTAMENTO DE VENTAS SE LE DIFICULTABA ARCHIVAR LAS
061600*    HOJAS EN ORDEN. TICKET 231850.
061700*    EL SALTO DE HOJA SE HACE CON "ADVANCING PAGE" DEL
061800*    COMPILADOR, NO CON UN NOMBRE DE MNEMONICO DE SPECIAL-NAMES,
061900*    PORQUE NINGUN PROGRAMA DE ESTA INSTALACION DEFINE UN
062000*    MNEMONICO PARA SALTO DE HOJA. EL CURRENCY SIGN IS "Q" QUE
062100*    SE DEJA EN SPECIAL-NAMES ES EL IDIOMA QUE SI SE USA AQUI,
062200*    AUNQUE ESTE REPORTE EN PARTICULAR NO IMPRIME NINGUN CAMPO
062300*    CON SIMBOLO DE MONEDA.
062400     ADD 1 TO WKS-PAGINA
062500     MOVE SPACES                     TO WKS-LINEA-TRABAJO
062600     MOVE "DEPARTMENT SALES REPORT"  TO ENC1-TITULO
062700     MOVE "PAGE"                     TO ENC1-PAGE-LIT
062800     MOVE WKS-PAGINA                  TO ENC1-PAGE-NUM
062900     IF WKS-PAGINA = 1
063000        WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
063100     ELSE
063200        WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
063300              AFTER ADVANCING PAGE
063400     END-IF
063500     MOVE SPACES TO WKS-LINEA-TRABAJO
063600     WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
063700           AFTER ADVANCING 1 LINE
063800     MOVE WKS-LIT-ENCABEZADO-COLUMNAS TO WKS-LINEA-TRABAJO
063900     WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
064000           AFTER ADVANCING 1 LINE
064100     MOVE SPACES TO WKS-LINEA-TRABAJO
064200     WRITE REG-REPORTFILE FROM WKS-LINEA-TRABAJO
064300           AFTER ADVANCING 1 LINE
064400     MOVE ZERO TO WKS-LINEAS-PAGINA
064500     ADD 4 TO WKS-LINEAS-PAGINA.
064600 290-IMPRIMIR-ENCABEZADO-E. EXIT.
064700*
064800******************************************************************
064900*    295-VERIFICAR-SALTO-PAGINA  -  CONTROL DE 55 LINEAS/PAGINA  *
065000******************************************************************
065100 295-VERIFICAR-SALTO-PAGINA SECTION.
065200*    ESTA SECCION SE LLAMA ANTES DE CADA WRITE A REPORTFILE QUE
065300*    PUEDA LLEVAR EL RENGLON A LA PAGINA 55: LINEA DE DETALLE,
065400*    LINEA DE SUBTOTAL DE DEPARTAMENTO, GRAND TOTAL Y RECORDS
065500*    REJECTED. EL ENCABEZADO MISMO (290-IMPRIMIR-ENCABEZADO)
065600*    NUNCA LLAMA A ESTA SECCION, PORQUE ES LA QUE REINICIA EL
065700*    CONTADOR DE LINEAS.
065800*    02/09/94 JR - SE INSTALA EL CONTROL DE 55 LINEAS POR
065900*    PAGINA. ANTES EL REPORTE SALIA EN UNA SOLA PAGINA
066000*    CONTINUA Y OPERACIONES LO DEVOLVIA PORQUE EL PAPEL
066100*    CONTINUO DE LA IMPRESORA NUEVA ES DE 55 LINEAS. TICKET
066200*    230410.
066300     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS
066400        PERFORM 290-IMPRIMIR-ENCABEZADO
066500     END-IF.
066600 295-VERIFICAR-SALTO-PAGINA-E. EXIT.
066700*
066800******************************************************************
066900*    900-CERRAR-ARCHIVOS  -  CIERRE DE LOS CUATRO ARCHIVOS       *
067000******************************************************************
067100 900-CERRAR-ARCHIVOS SECTION.
067200*    SE CIERRAN LOS CUATRO ARCHIVOS SIN VOLVER A REVISAR FILE
067300*    STATUS; UN ERROR AL CERRAR UN ARCHIVO DE SALIDA YA
067400*    ESCRITO POR COMPLETO NO CAMBIA EL RESULTADO DEL PROCESO
067500*    BATCH Y NO AMERITA UN RETURN-CODE DE ERROR.
067600     CLOSE TRANSFILE
067700     CLOSE REPORTFILE
067800     CLOSE SUMMARYFILE
067900     CLOSE ERRORFILE.
068000 900-CERRAR-ARCHIVOS-E. EXIT.
