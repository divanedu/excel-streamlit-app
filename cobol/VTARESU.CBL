000100******************************************************************
000200*              C O P Y L I B   V T A R E S U
000300*    LAYOUT DEL REGISTRO RESUMEN POR DEPARTAMENTO (SUMMARYFILE)
000400*    LONGITUD FIJA DE 33 POSICIONES, UN REGISTRO POR DEPARTAMENTO
000500******************************************************************
000600* 11/08/87  JR    228871  VERSION INICIAL DEL LAYOUT.            *
000700******************************************************************
000800 01  REG-RESUMEN.
000900     05  RES-DEPT-CODE                   PIC X(04).
001000     05  RES-REC-COUNT                   PIC 9(06).
001100     05  RES-TOTAL-AMOUNT                PIC 9(09)V99.
001200     05  RES-AVG-AMOUNT                  PIC 9(09)V99.
001300     05  FILLER                          PIC X(01).
