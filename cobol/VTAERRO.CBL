000100******************************************************************
000200*              C O P Y L I B   V T A E R R O
000300*    LAYOUT DEL REGISTRO DE RECHAZO (ERRORFILE)
000400*    LONGITUD FIJA DE 58 POSICIONES
000500******************************************************************
000600* 11/08/87  JR    228871  VERSION INICIAL DEL LAYOUT.            *
000700* 14/09/98  JR    231056  AJUSTE Y2K: SIN CAMBIO DE LAYOUT, SE   *
000800*                         REVISO EL CAMPO DE FECHA DEL TRANSFILE.*
000900******************************************************************
001000 01  REG-ERROR.
001100     05  ERR-REASON-CODE                 PIC X(04).
001200     05  ERR-INPUT-IMAGE                 PIC X(54).
